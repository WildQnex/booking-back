000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    UVAL020.
000300 AUTHOR.        D. STRECKER.
000400 INSTALLATION.  GUEST SERVICES DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* UVAL020 - LOGIN authorization.                                *
001100*                                                               *
001200* Loads USER-MASTER into SU-MASTER-TABLE (EMAIL-ascending, as   *
001300* the master sits on disk), then reads CANDIDATES-IN for        *
001400* LOGIN-REQUEST records only.  For each one, SEARCH ALL for the  *
001500* submitted EMAIL; if found and the stored hash matches the     *
001600* hash of the submitted password (see UVAL095), decision =      *
001700* ACCEPT and USER-ID/ROLE are carried in the result line;       *
001800* otherwise REJECT.  USER-CANDIDATE and other shapes on the     *
001900* same stream are this program's business and are skipped (see  *
002000* UVAL010/UVAL030).                                              *
002100*                                                               *
002200* Date       UserID   Description                              *
002300* ---------- -------- ----------------------------------------- *
002400* 04/04/97   RPELLET  Original, SR-97-09.                       *
002500* 02/19/99   JHALVER  Y2K sweep - reviewed, no date field here;  *
002600*                     no change.                                *
002700* 08/21/01   ATRUJIL  Widened password fields to match          *
002800*                     UVAL095's 60-byte interface, SR-01-077.   *
002900* 05/14/03   ATRUJIL  RS-EXTRA-INFO now carries ROLE as well as  *
003000*                     USER-ID on an accepted LOGIN, SR-03-048.  *
003100* 08/09/26   ATRUJIL  1200- now stops loading SU-MASTER-TABLE at *
003200*                     its OCCURS bound instead of trusting       *
003300*                     USER-MASTER never to exceed it, SR-26-019. *
003400* 08/09/26   ATRUJIL  3000- reset WS-FOUND-SW with an invalid    *
003500*                     SET ... TO literal against a plain X(01)   *
003600*                     item; changed to MOVE, SR-26-020.          *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON  STATUS IS WS-DETAIL-SUPPRESS-SW
004400            OFF STATUS IS WS-DETAIL-PRINT-SW.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT USER-MASTER    ASSIGN TO USERMSTR
004900         FILE STATUS IS FS-USER-MASTER.
005000
005100     SELECT CANDIDATES-IN  ASSIGN TO CANDIN
005200         FILE STATUS IS FS-CANDIDATES-IN.
005300
005400     SELECT RESULTS-OUT    ASSIGN TO RESULTOUT
005500         FILE STATUS IS FS-RESULTS-OUT.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  USER-MASTER
006000     RECORDING MODE IS F.
006100     COPY UVALSUC.
006200
006300 FD  CANDIDATES-IN
006400     RECORDING MODE IS F.
006500     COPY UVALCAN.
006600
006700 FD  RESULTS-OUT
006800     RECORDING MODE IS F.
006900     COPY UVALRES.
007000
007100 WORKING-STORAGE SECTION.
007200*****************************************************************
007300* File status and end-of-file switches.                         *
007400*****************************************************************
007500 01  FS-USER-MASTER            PIC  X(02) VALUE '00'.
007600 01  FS-CANDIDATES-IN          PIC  X(02) VALUE '00'.
007700 01  FS-RESULTS-OUT            PIC  X(02) VALUE '00'.
007800
007900 01  WS-EOF-MASTER-SW          PIC  X(01) VALUE 'N'.
008000     88  WS-EOF-MASTER              VALUE 'Y'.
008100
008200 01  WS-EOF-SW                 PIC  X(01) VALUE 'N'.
008300     88  WS-EOF-CANDIDATES          VALUE 'Y'.
008400
008500 01  WS-DETAIL-SUPPRESS-SW     PIC  X(01) VALUE 'N'.
008600 01  WS-DETAIL-PRINT-SW        PIC  X(01) VALUE 'Y'.
008700
008800*****************************************************************
008900* Control counters - all binary per shop standard.              *
009000*****************************************************************
009100 01  WS-RECORDS-READ           PIC S9(08) COMP VALUE ZEROES.
009200 01  WS-PASS-COUNT             PIC S9(08) COMP VALUE ZEROES.
009300 01  WS-FAIL-COUNT             PIC S9(08) COMP VALUE ZEROES.
009400
009500*****************************************************************
009600* SU-MASTER-TABLE's OCCURS bound (UVALSUC.cpy) - held here as a  *
009700* standalone scratch item so 1200- can stop loading before it   *
009800* runs off the table instead of abending on an OCCURS violation.*
009900*****************************************************************
010000 77  WS-MASTER-TABLE-MAX       PIC S9(08) COMP VALUE +5000.
010100
010200*****************************************************************
010300* Credential-match work fields.                                 *
010400*****************************************************************
010500 01  WS-FOUND-SW               PIC  X(01) VALUE 'N'.
010600     88  WS-USER-FOUND              VALUE 'Y'.
010700
010800 01  WS-HASHED-SUBMITTED       PIC  X(60) VALUE SPACES.
010900 01  WS-EXTRA-INFO-AREA.
011000     05  WS-EXTRA-USER-ID      PIC  9(18).
011100     05  FILLER                PIC  X(01) VALUE SPACE.
011200     05  WS-EXTRA-ROLE         PIC  X(10).
011300     05  FILLER                PIC  X(11) VALUE SPACES.
011400 01  WS-EXTRA-INFO-REDEF REDEFINES WS-EXTRA-INFO-AREA.
011500     05  WS-EXTRA-INFO-TEXT    PIC  X(40).
011600
011700 01  WS-RECORD-KEY-DISPLAY     PIC  X(20) VALUE SPACES.
011800
011900 LINKAGE SECTION.
012000
012100 PROCEDURE DIVISION.
012200
012300     PERFORM 1000-INITIALIZE            THRU 1000-EXIT.
012400     PERFORM 2000-PROCESS-ONE-CANDIDATE THRU 2000-EXIT
012500         WITH TEST AFTER
012600         UNTIL WS-EOF-CANDIDATES.
012700     PERFORM 8000-WRITE-TOTALS          THRU 8000-EXIT.
012800     PERFORM 9000-TERMINATE             THRU 9000-EXIT.
012900     STOP RUN.
013000
013100*****************************************************************
013200* Open files and load the in-memory user master table.          *
013300*****************************************************************
013400 1000-INITIALIZE.
013500     OPEN INPUT  USER-MASTER.
013600     OPEN INPUT  CANDIDATES-IN.
013700     OPEN OUTPUT RESULTS-OUT.
013800
013900     MOVE ZEROES                  TO SU-MASTER-COUNT.
014000     PERFORM 1200-LOAD-MASTER-TABLE THRU 1200-EXIT
014100         WITH TEST AFTER
014200         UNTIL WS-EOF-MASTER.
014300
014400     CLOSE USER-MASTER.
014500
014600 1000-EXIT.
014700     EXIT.
014800
014900*****************************************************************
015000* Read one USER-MASTER record and add it to SU-MASTER-TABLE.    *
015100* Master is kept in EMAIL order on disk so the table comes up    *
015200* ready for SEARCH ALL without an in-memory sort step.           *
015300*****************************************************************
015400 1200-LOAD-MASTER-TABLE.
015500     READ USER-MASTER
015600         AT END
015700             SET WS-EOF-MASTER TO TRUE
015800     END-READ.
015900
016000     IF  NOT WS-EOF-MASTER
016100     AND SU-MASTER-COUNT LESS THAN WS-MASTER-TABLE-MAX
016200         ADD 1                    TO SU-MASTER-COUNT
016300         MOVE SU-USER-ID
016400                  TO SU-TBL-USER-ID (SU-MASTER-COUNT)
016500         MOVE SU-EMAIL
016600                  TO SU-TBL-EMAIL (SU-MASTER-COUNT)
016700         MOVE SU-PASSWORD-HASH
016800                  TO SU-TBL-PASSWORD-HASH (SU-MASTER-COUNT)
016900         MOVE SU-ROLE
017000                  TO SU-TBL-ROLE (SU-MASTER-COUNT)
017100         MOVE SU-ACTIVE
017200                  TO SU-TBL-ACTIVE (SU-MASTER-COUNT).
017300
017400 1200-EXIT.
017500     EXIT.
017600
017700*****************************************************************
017800* Read one CANDIDATES-IN record; process it only when it is a   *
017900* LOGIN-REQUEST.                                                 *
018000*****************************************************************
018100 2000-PROCESS-ONE-CANDIDATE.
018200     READ CANDIDATES-IN
018300         AT END
018400             SET WS-EOF-CANDIDATES TO TRUE
018500     END-READ.
018600
018700     IF  NOT WS-EOF-CANDIDATES
018800         IF  CN-TYPE-LOGIN-REQ
018900             ADD 1                    TO WS-RECORDS-READ
019000             PERFORM 3000-AUTHORIZE-LOGIN THRU 3000-EXIT
019100             PERFORM 2900-WRITE-RESULT-LINE THRU 2900-EXIT.
019200
019300 2000-EXIT.
019400     EXIT.
019500
019600*****************************************************************
019700* LOGIN rule - look up by EMAIL, hash the submitted password     *
019800* the same way REGISTER hashed it at sign-up, and compare.       *
019900* 05/14/03 ATRUJIL - now also carries ROLE out to WS-EXTRA-ROLE  *
020000* on accept, SR-03-048.                                          *
020100*****************************************************************
020200 3000-AUTHORIZE-LOGIN.
020300     MOVE 'N'                      TO WS-FOUND-SW.
020400     MOVE SPACES                   TO WS-EXTRA-INFO-TEXT.
020500
020600     IF  SU-MASTER-COUNT GREATER THAN ZEROES
020700         SEARCH ALL SU-MASTER-ENTRY
020800             WHEN SU-TBL-EMAIL (SU-IDX) EQUAL CN-LR-EMAIL
020900                 SET WS-USER-FOUND TO TRUE
021000         END-SEARCH.
021100
021200     IF  WS-USER-FOUND
021300         CALL 'UVAL095' USING CN-LR-PASSWORD WS-HASHED-SUBMITTED
021400         IF  WS-HASHED-SUBMITTED EQUAL
021500                         SU-TBL-PASSWORD-HASH (SU-IDX)
021600             SET RS-DECISION-ACCEPT  TO TRUE
021700             MOVE SU-TBL-USER-ID (SU-IDX) TO WS-EXTRA-USER-ID
021800             MOVE SU-TBL-ROLE (SU-IDX)    TO WS-EXTRA-ROLE
021900         ELSE
022000             SET RS-DECISION-REJECT  TO TRUE
022100         END-IF
022200     ELSE
022300         SET RS-DECISION-REJECT      TO TRUE.
022400
022500 3000-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900* Write the ACCEPT/REJECT line for the request just processed,  *
023000* unless UPSI-0 is suppressing detail.                          *
023100*****************************************************************
023200 2900-WRITE-RESULT-LINE.
023300     IF  RS-DECISION-ACCEPT
023400         ADD 1                      TO WS-PASS-COUNT
023500     ELSE
023600         ADD 1                      TO WS-FAIL-COUNT.
023700
023800     IF  WS-DETAIL-PRINT-SW EQUAL 'Y'
023900         MOVE 'LOGIN'               TO RS-RUN-UNIT
024000         MOVE CN-LR-EMAIL (1:20)    TO WS-RECORD-KEY-DISPLAY
024100         MOVE WS-RECORD-KEY-DISPLAY TO RS-RECORD-KEY
024200         IF  RS-DECISION-ACCEPT
024300             MOVE SPACES            TO RS-FAIL-RULE
024400         ELSE
024500             MOVE 'INVALID-EMAIL-OR-PASSWORD' TO RS-FAIL-RULE
024600         END-IF
024700         MOVE WS-EXTRA-INFO-TEXT    TO RS-EXTRA-INFO
024800         WRITE RS-RESULT-LINE.
024900
025000 2900-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400* Write the end-of-run control-totals line.                     *
025500*****************************************************************
025600 8000-WRITE-TOTALS.
025700     MOVE 'LOGIN'                  TO RS-TOT-RUN-UNIT.
025800     MOVE WS-RECORDS-READ          TO RS-TOT-RECORDS-READ.
025900     MOVE WS-PASS-COUNT            TO RS-TOT-PASS-COUNT.
026000     MOVE WS-FAIL-COUNT            TO RS-TOT-FAIL-COUNT.
026100     WRITE RS-TOTALS-LINE.
026200
026300 8000-EXIT.
026400     EXIT.
026500
026600*****************************************************************
026700* Close files and end the run.                                  *
026800*****************************************************************
026900 9000-TERMINATE.
027000     CLOSE CANDIDATES-IN.
027100     CLOSE RESULTS-OUT.
027200
027300 9000-EXIT.
027400     EXIT.
027500
027600
027700
027800
