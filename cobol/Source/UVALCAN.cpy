000100*****************************************************************
000200*                                                               *
000300* UVAL - Applicant Validation and Authorization batch.          *
000400*                                                               *
000500* CANDIDATES-IN transaction record.  One physical record on     *
000600* CANDIDATES-IN carries exactly one of five candidate shapes,   *
000700* selected by CN-RECORD-TYPE.  The shapes are laid out as       *
000800* REDEFINES of CN-DETAIL so that a single FD/record area can    *
000900* carry an applicant record, a login request, a bare id, a      *
001000* person-amount digit or a check-in/check-out date pair without *
001100* five separate input files.                                   *
001200*                                                               *
001300* Date       UserID   Description                              *
001400* ---------- -------- ----------------------------------------- *
001500* 03/14/89   DSTRECK  Original union layout - UC/LR types only. *
001600* 09/02/91   MOKONKW  Added ID candidate shape for SR-91-077.   *
001700* 06/18/93   MOKONKW  Added PERSON-AMOUNT shape, SR-93-221.     *
001800* 02/11/95   RPELLET  Added DATE-RANGE shape for booking tie-in.*
001900* 07/08/96   RPELLET  Added STATUS-CANDIDATE shape so the       *
002000*                     VALIDATE-STATUS rule has a carrier on     *
002100*                     CANDIDATES-IN, SR-96-188.                 *
002200*                                                               *
002300*****************************************************************
002400 01  CN-TRANSACTION-RECORD.
002500     05  CN-RECORD-TYPE         PIC  X(02).
002600         88  CN-TYPE-USER-CAND      VALUE 'UC'.
002700         88  CN-TYPE-LOGIN-REQ       VALUE 'LR'.
002800         88  CN-TYPE-ID-CAND         VALUE 'ID'.
002900         88  CN-TYPE-PERSON-AMT      VALUE 'PA'.
003000         88  CN-TYPE-DATE-RANGE      VALUE 'DR'.
003100         88  CN-TYPE-STATUS-CAND     VALUE 'ST'.
003200     05  CN-SEQUENCE-NUMBER     PIC  9(06).
003300     05  CN-DETAIL              PIC  X(550).
003400     05  FILLER                 PIC  X(10)  VALUE SPACES.
003500
003600*****************************************************************
003700* CN-TYPE-USER-CAND  - USER-CANDIDATE-RECORD.                   *
003800*****************************************************************
003900     05  CN-USER-CANDIDATE REDEFINES CN-DETAIL.
004000         10  CN-UC-FIRST-NAME   PIC  X(45).
004100         10  CN-UC-MIDDLE-NAME  PIC  X(45).
004200         10  CN-UC-LAST-NAME    PIC  X(45).
004300         10  CN-UC-EMAIL        PIC  X(250).
004400         10  CN-UC-PHONE-NUMBER PIC  X(18).
004500         10  CN-UC-PASSWORD     PIC  X(60).
004600         10  CN-UC-REPEAT-PASSWORD
004700                                PIC  X(60).
004800         10  CN-UC-ROLE         PIC  X(10).
004900             88  CN-UC-ROLE-ADMIN    VALUE 'ADMIN     '.
005000             88  CN-UC-ROLE-USER     VALUE 'USER      '.
005100         10  CN-UC-BALANCE      PIC  S9(7)V99.
005200         10  FILLER             PIC  X(08)  VALUE SPACES.
005300
005400*****************************************************************
005500* CN-TYPE-LOGIN-REQ  - LOGIN-REQUEST-RECORD.                    *
005600*****************************************************************
005700     05  CN-LOGIN-REQUEST  REDEFINES CN-DETAIL.
005800         10  CN-LR-EMAIL        PIC  X(250).
005900         10  CN-LR-PASSWORD     PIC  X(60).
006000         10  FILLER             PIC  X(240) VALUE SPACES.
006100
006200*****************************************************************
006300* CN-TYPE-ID-CAND    - ID-CANDIDATE-RECORD.                     *
006400*****************************************************************
006500     05  CN-ID-CANDIDATE   REDEFINES CN-DETAIL.
006600         10  CN-ID-TEXT         PIC  X(20).
006700         10  FILLER             PIC  X(530) VALUE SPACES.
006800
006900*****************************************************************
007000* CN-TYPE-PERSON-AMT - PERSON-AMOUNT-CANDIDATE.                 *
007100*****************************************************************
007200     05  CN-PERSON-AMOUNT  REDEFINES CN-DETAIL.
007300         10  CN-AMOUNT-TEXT     PIC  X(01).
007400         10  FILLER             PIC  X(549) VALUE SPACES.
007500
007600*****************************************************************
007700* CN-TYPE-DATE-RANGE - DATE-RANGE-CANDIDATE.                    *
007800*****************************************************************
007900     05  CN-DATE-RANGE     REDEFINES CN-DETAIL.
008000         10  CN-DR-CHECK-IN-DATE
008100                                PIC  9(08).
008200         10  CN-DR-CHECK-OUT-DATE
008300                                PIC  9(08).
008400         10  CN-DR-CURRENT-DATE PIC  9(08).
008500         10  FILLER             PIC  X(526) VALUE SPACES.
008600
008700*****************************************************************
008800* CN-TYPE-STATUS-CAND - reservation-status candidate.  Values   *
008900* observed to date: WAITING_FOR_APPROVE, APPROVED, REJECTED,    *
009000* CANCELLED - carried as an open 88-level set.                  *
009100*****************************************************************
009200     05  CN-STATUS-CANDIDATE REDEFINES CN-DETAIL.
009300         10  CN-ST-STATUS-TEXT  PIC  X(20).
009400             88  CN-ST-WAITING      VALUE 'WAITING_FOR_APPROVE '.
009500             88  CN-ST-APPROVED      VALUE 'APPROVED            '.
009600             88  CN-ST-REJECTED      VALUE 'REJECTED            '.
009700             88  CN-ST-CANCELLED     VALUE 'CANCELLED           '.
009800         10  FILLER             PIC  X(530) VALUE SPACES.
009900
010000
010100
