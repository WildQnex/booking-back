000100*****************************************************************
000200*                                                               *
000300* UVAL - Applicant Validation and Authorization batch.          *
000400*                                                               *
000500* RESULTS-OUT detail line, shared by the Validator, LOGIN and   *
000600* REGISTER units, plus the control-totals line written once at  *
000700* end of run by each of those three programs.                  *
000800*                                                               *
000900* Date       UserID   Description                              *
001000* ---------- -------- ----------------------------------------- *
001100* 03/20/89   DSTRECK  Original layout - PASS/FAIL line only.    *
001200* 11/30/92   MOKONKW  Added RS-EXTRA-INFO for USER-ID/ROLE on   *
001300*                     LOGIN accept, SR-92-141.                  *
001400* 05/02/98   JHALVER  RS-DECISION widened to carry ACCEPT/      *
001500*                     REJECT as well as PASS/FAIL, SR-98-033.   *
001600*                                                               *
001700*****************************************************************
001800 01  RS-RESULT-LINE.
001900     05  RS-RUN-UNIT            PIC  X(10).
002000     05  RS-RECORD-KEY          PIC  X(20).
002100     05  RS-DECISION            PIC  X(06).
002200         88  RS-DECISION-PASS       VALUE 'PASS  '.
002300         88  RS-DECISION-FAIL       VALUE 'FAIL  '.
002400         88  RS-DECISION-ACCEPT     VALUE 'ACCEPT'.
002500         88  RS-DECISION-REJECT     VALUE 'REJECT'.
002600     05  RS-FAIL-RULE           PIC  X(25).
002700     05  RS-EXTRA-INFO          PIC  X(40).
002800     05  FILLER                 PIC  X(10)  VALUE SPACES.
002900
003000*****************************************************************
003100* End-of-run control-totals line.                               *
003200*****************************************************************
003300 01  RS-TOTALS-LINE.
003400     05  RS-TOT-LITERAL         PIC  X(14)  VALUE
003500                                    'RUN TOTALS -- '.
003600     05  RS-TOT-RUN-UNIT        PIC  X(10).
003700     05  RS-TOT-READ-LIT        PIC  X(14)  VALUE
003800                                    ' RECORDS-READ='.
003900     05  RS-TOT-RECORDS-READ    PIC  ZZZ,ZZ9.
004000     05  RS-TOT-PASS-LIT        PIC  X(12)  VALUE
004100                                    ' PASS-COUNT='.
004200     05  RS-TOT-PASS-COUNT      PIC  ZZZ,ZZ9.
004300     05  RS-TOT-FAIL-LIT        PIC  X(12)  VALUE
004400                                    ' FAIL-COUNT='.
004500     05  RS-TOT-FAIL-COUNT      PIC  ZZZ,ZZ9.
004600     05  FILLER                 PIC  X(05)  VALUE SPACES.
004700
004800
004900
