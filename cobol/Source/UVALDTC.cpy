000100*****************************************************************
000200*                                                               *
000300* UVAL - Applicant Validation and Authorization batch.          *
000400*                                                               *
000500* Shared run-date / check-in / check-out date work area.  Each  *
000600* 8-digit CCYYMMDD field has a CCYY/MM/DD breakdown carried as  *
000700* a REDEFINES so report headings can print broken-out dates     *
000800* without re-editing the field every time.                      *
000900*                                                               *
001000* Date       UserID   Description                              *
001100* ---------- -------- ----------------------------------------- *
001200* 03/20/89   DSTRECK  Original 6-digit YYMMDD form (ACCEPT FROM *
001300*                     DATE), no century.                        *
001400* 02/19/99   JHALVER  Y2K remediation SR-98-Y2K-031: run date    *
001500*                     widened to CCYYMMDD with a 1980/2079       *
001600*                     sliding century window (see UVAL010       *
001700*                     paragraph 1100-BUILD-RUN-DATE).            *
001800*                                                               *
001900*****************************************************************
002000 01  DT-RUN-DATE-WORK.
002100     05  DT-RUN-DATE-6          PIC  9(06).
002200     05  DT-RUN-DATE-8          PIC  9(08).
002300     05  DT-RUN-DATE-YMD   REDEFINES DT-RUN-DATE-8.
002400         10  DT-RUN-CCYY        PIC  9(04).
002500         10  DT-RUN-MM          PIC  9(02).
002600         10  DT-RUN-DD          PIC  9(02).
002700
002800 01  DT-CHECKIN-DATE-WORK.
002900     05  DT-CHECKIN-DATE-8      PIC  9(08).
003000     05  DT-CHECKIN-YMD    REDEFINES DT-CHECKIN-DATE-8.
003100         10  DT-CHECKIN-CCYY    PIC  9(04).
003200         10  DT-CHECKIN-MM      PIC  9(02).
003300         10  DT-CHECKIN-DD      PIC  9(02).
003400
003500 01  DT-CHECKOUT-DATE-WORK.
003600     05  DT-CHECKOUT-DATE-8     PIC  9(08).
003700     05  DT-CHECKOUT-YMD   REDEFINES DT-CHECKOUT-DATE-8.
003800         10  DT-CHECKOUT-CCYY   PIC  9(04).
003900         10  DT-CHECKOUT-MM     PIC  9(02).
004000         10  DT-CHECKOUT-DD     PIC  9(02).
004100
004200
004300
