000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    UVAL010.
000300 AUTHOR.        D. STRECKER.
000400 INSTALLATION.  GUEST SERVICES DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* UVAL010 - Applicant record validation.                       *
001100*                                                               *
001200* Reads CANDIDATES-IN and, for each USER-CANDIDATE, ID,         *
001300* PERSON-AMOUNT, DATE-RANGE and STATUS candidate record found   *
001400* on the stream, applies the matching field-format / cross-     *
001500* field rule(s) and writes one PASS/FAIL line to RESULTS-OUT.   *
001600* LOGIN-REQUEST records on the same stream are not this         *
001700* program's concern and are skipped (see UVAL020).              *
001800*                                                               *
001900* A control-totals line (RECORDS-READ, PASS-COUNT, FAIL-COUNT)  *
002000* is written at end of run.  UPSI-0 ON suppresses the per-      *
002100* record detail lines for large overnight runs, leaving only    *
002200* the totals line.                                              *
002300*                                                               *
002400* Date       UserID   Description                              *
002500* ---------- -------- ----------------------------------------- *
002600* 03/14/89   DSTRECK  Original - name, email, phone, password   *
002700*                     rules only.                               *
002800* 08/02/90   DSTRECK  Added VALIDATE-ID for membership numbers, *
002900*                     SR-90-061.                                *
003000* 09/02/91   MOKONKW  Added VALIDATE-PERSON-AMOUNT, SR-91-077.  *
003100* 06/18/93   MOKONKW  Tightened phone rule to reject embedded   *
003200*                     letters after a defect in the visitor     *
003300*                     kiosk feed, SR-93-221.                    *
003400* 02/11/95   RPELLET  Added VALIDATE-DATE-RANGE for the booking  *
003500*                     tie-in feed.                              *
003600* 07/08/96   RPELLET  Added VALIDATE-STATUS and VALIDATE-ROLE,  *
003700*                     SR-96-188.                                *
003800* 04/30/97   RPELLET  Added VALIDATE-USER composite dispatch so  *
003900*                     a full applicant record short-circuits on *
004000*                     the first failing sub-rule instead of      *
004100*                     reporting only the last one tested.        *
004200* 02/19/99   JHALVER  Y2K remediation SR-98-Y2K-031: run date    *
004300*                     widened to CCYYMMDD, century window added  *
004400*                     in 1100-BUILD-RUN-DATE.                    *
004500* 05/02/98   JHALVER  Added UPSI-0 detail-suppress switch for    *
004600*                     the month-end full-file revalidation run, *
004700*                     SR-98-033.                                *
004800* 11/14/00   ATRUJIL  VALIDATE-EMAIL top-level-domain check was  *
004900*                     accepting a 1-character TLD; corrected to *
005000*                     the documented 2-4 character rule,        *
005100*                     SR-00-154.                                *
005200* 03/03/03   ATRUJIL  CANDIDATES-IN block size raised for the    *
005300*                     new kiosk volume, no logic change,        *
005400*                     SR-03-019.                                *
005500* 02/03/04   ATRUJIL  VALIDATE-ROLE/VALIDATE-STATUS were         *
005600*                     rejecting lower/mixed-case submissions;    *
005700*                     added case-fold before the 88-level test,  *
005800*                     SR-04-011.                                *
005900* 08/09/26   ATRUJIL  Renamed the 4000- banner to stop calling   *
006000*                     it the VALIDATE-USER composite (it never   *
006100*                     was - see 4000- below) and dropped the     *
006200*                     role step that paragraph had no business   *
006300*                     gating on, SR-26-019.                      *
006400* 08/09/26   ATRUJIL  3120-CHECK-NAME-CHAR was passing an        *
006500*                     embedded space because ALPHABETIC includes *
006600*                     space in its class test; added an explicit *
006700*                     NOT SPACE test, SR-26-020.  Also added a   *
006800*                     standalone 3150-VALIDATE-USER paragraph so *
006900*                     the VALIDATE-USER rule itself exists here, *
007000*                     even with no live caller, SR-26-020.       *
007100*                                                               *
007200*****************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS LATIN-LETTER    IS 'A' THRU 'Z' 'a' THRU 'z'
007800     CLASS CYRILLIC-LETTER IS X'C0' THRU X'FF'
007900     CLASS DIGIT-CHAR      IS '0' THRU '9'
008000     UPSI-0 ON  STATUS IS WS-DETAIL-SUPPRESS-SW
008100            OFF STATUS IS WS-DETAIL-PRINT-SW.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT CANDIDATES-IN ASSIGN TO CANDIN
008600         FILE STATUS IS FS-CANDIDATES-IN.
008700
008800     SELECT RESULTS-OUT   ASSIGN TO RESULTOUT
008900         FILE STATUS IS FS-RESULTS-OUT.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  CANDIDATES-IN
009400     RECORDING MODE IS F.
009500     COPY UVALCAN.
009600
009700 FD  RESULTS-OUT
009800     RECORDING MODE IS F.
009900     COPY UVALRES.
010000
010100 WORKING-STORAGE SECTION.
010200*****************************************************************
010300* File status and end-of-file switch.                           *
010400*****************************************************************
010500 01  FS-CANDIDATES-IN          PIC  X(02) VALUE '00'.
010600 01  FS-RESULTS-OUT            PIC  X(02) VALUE '00'.
010700
010800 01  WS-EOF-SW                 PIC  X(01) VALUE 'N'.
010900     88  WS-EOF-CANDIDATES          VALUE 'Y'.
011000
011100 01  WS-DETAIL-SUPPRESS-SW     PIC  X(01) VALUE 'N'.
011200 01  WS-DETAIL-PRINT-SW        PIC  X(01) VALUE 'Y'.
011300
011400*****************************************************************
011500* Control counters - all binary per shop standard.              *
011600*****************************************************************
011700 01  WS-RECORDS-READ           PIC S9(08) COMP VALUE ZEROES.
011800 01  WS-PASS-COUNT             PIC S9(08) COMP VALUE ZEROES.
011900 01  WS-FAIL-COUNT             PIC S9(08) COMP VALUE ZEROES.
012000 01  WS-CHAR-INDEX             PIC S9(04) COMP VALUE ZEROES.
012100 01  WS-TRIMMED-LENGTH         PIC S9(04) COMP VALUE ZEROES.
012200
012300*****************************************************************
012400* Shared run-date work area (CCYYMMDD with century window).     *
012500*****************************************************************
012600 COPY UVALDTC.
012700
012800*****************************************************************
012900* Rule-working fields - reused by every VALIDATE-xxx paragraph. *
013000*****************************************************************
013100 01  WS-RULE-RESULT-SW         PIC  X(01) VALUE 'N'.
013200     88  WS-RULE-PASSED             VALUE 'Y'.
013300     88  WS-RULE-FAILED             VALUE 'N'.
013400
013500 01  WS-NAME-TEXT              PIC  X(45) VALUE SPACES.
013600 01  WS-ONE-CHARACTER          PIC  X(01) VALUE SPACE.
013700
013800*****************************************************************
013900* Case-fold work for VALIDATE-ROLE/VALIDATE-STATUS.  CN-UC-ROLE  *
014000* and CN-ST-STATUS-TEXT arrive in whatever case the candidate    *
014100* typed; the 88-levels below are tested only after the INSPECT   *
014200* ... CONVERTING step in 3800-/3900- uppercases a WS copy, same  *
014300* substitution-alphabet idiom UVAL095 uses for password masking.*
014400*****************************************************************
014500 77  WS-ALPHA-LOWER            PIC  X(26) VALUE
014600     'abcdefghijklmnopqrstuvwxyz'.
014700 77  WS-ALPHA-UPPER            PIC  X(26) VALUE
014800     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014900
015000 01  WS-ROLE-TEXT              PIC  X(10) VALUE SPACES.
015100     88  WS-ROLE-IS-ADMIN           VALUE 'ADMIN     '.
015200     88  WS-ROLE-IS-USER            VALUE 'USER      '.
015300
015400 01  WS-STATUS-TEXT            PIC  X(20) VALUE SPACES.
015500     88  WS-STATUS-IS-WAITING       VALUE 'WAITING_FOR_APPROVE '.
015600     88  WS-STATUS-IS-APPROVED      VALUE 'APPROVED            '.
015700     88  WS-STATUS-IS-REJECTED      VALUE 'REJECTED            '.
015800     88  WS-STATUS-IS-CANCELLED     VALUE 'CANCELLED           '.
015900
016000 01  WS-EMAIL-TEXT             PIC  X(250) VALUE SPACES.
016100 01  WS-AT-POSITION            PIC S9(04) COMP VALUE ZEROES.
016200 01  WS-LAST-DOT-POSITION      PIC S9(04) COMP VALUE ZEROES.
016300 01  WS-LOCAL-LENGTH           PIC S9(04) COMP VALUE ZEROES.
016400 01  WS-DOMAIN-LENGTH          PIC S9(04) COMP VALUE ZEROES.
016500 01  WS-TLD-LENGTH             PIC S9(04) COMP VALUE ZEROES.
016600
016700 01  WS-PHONE-TEXT             PIC  X(18) VALUE SPACES.
016800 01  WS-PHONE-DIGIT-COUNT      PIC S9(04) COMP VALUE ZEROES.
016900
017000*****************************************************************
017100* Result-line composition work.                                *
017200*****************************************************************
017300 01  WS-RECORD-KEY-DISPLAY     PIC  9(06).
017400
017500 LINKAGE SECTION.
017600
017700 PROCEDURE DIVISION.
017800
017900     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
018000     PERFORM 2000-PROCESS-ONE-CANDIDATE THRU 2000-EXIT
018100         WITH TEST AFTER
018200         UNTIL WS-EOF-CANDIDATES.
018300     PERFORM 8000-WRITE-TOTALS        THRU 8000-EXIT.
018400     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
018500     STOP RUN.
018600
018700*****************************************************************
018800* Open files and establish the run date.                       *
018900*****************************************************************
019000 1000-INITIALIZE.
019100     OPEN INPUT  CANDIDATES-IN.
019200     OPEN OUTPUT RESULTS-OUT.
019300
019400     PERFORM 1100-BUILD-RUN-DATE    THRU 1100-EXIT.
019500
019600 1000-EXIT.
019700     EXIT.
019800
019900*****************************************************************
020000* Build an 8-digit CCYYMMDD run date from the 6-digit system    *
020100* date, sliding the century at a 1980/2079 boundary (SR-98-     *
020200* Y2K-031).                                                     *
020300*****************************************************************
020400 1100-BUILD-RUN-DATE.
020500     ACCEPT DT-RUN-DATE-6 FROM DATE.
020600
020700     IF  DT-RUN-DATE-6 (1:2) LESS THAN '80'
020800         MOVE '20'                TO DT-RUN-CCYY (1:2)
020900     ELSE
021000         MOVE '19'                TO DT-RUN-CCYY (1:2).
021100
021200     MOVE DT-RUN-DATE-6 (1:2)      TO DT-RUN-CCYY (3:2).
021300     MOVE DT-RUN-DATE-6 (3:2)      TO DT-RUN-MM.
021400     MOVE DT-RUN-DATE-6 (5:2)      TO DT-RUN-DD.
021500
021600 1100-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000* Read one CANDIDATES-IN record and, when it is a shape this    *
022100* program owns, validate it and write the result line.          *
022200*****************************************************************
022300 2000-PROCESS-ONE-CANDIDATE.
022400     READ CANDIDATES-IN
022500         AT END
022600             SET WS-EOF-CANDIDATES TO TRUE
022700     END-READ.
022800
022900     IF  NOT WS-EOF-CANDIDATES
023000         IF  NOT CN-TYPE-LOGIN-REQ
023100             ADD 1                      TO WS-RECORDS-READ
023200             PERFORM 2100-DISPATCH-RULES THRU 2100-EXIT
023300             PERFORM 2900-WRITE-RESULT-LINE THRU 2900-EXIT.
023400
023500 2000-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* Branch to the rule(s) that apply to the candidate shape found *
024000* and load WS-RULE-RESULT-SW / RS-FAIL-RULE with the outcome.   *
024100*****************************************************************
024200 2100-DISPATCH-RULES.
024300     MOVE SPACES                  TO RS-FAIL-RULE.
024400     SET WS-RULE-PASSED           TO TRUE.
024500
024600     IF  CN-TYPE-USER-CAND
024700         PERFORM 4000-VALIDATE-USER-CANDIDATE THRU 4000-EXIT.
024800
024900     IF  CN-TYPE-ID-CAND
025000         MOVE CN-ID-TEXT           TO WS-NAME-TEXT
025100         PERFORM 3500-VALIDATE-ID  THRU 3500-EXIT
025200         IF  WS-RULE-FAILED
025300             MOVE 'VALIDATE-ID'        TO RS-FAIL-RULE.
025400
025500     IF  CN-TYPE-PERSON-AMT
025600         PERFORM 3600-VALIDATE-PERSON-AMOUNT THRU 3600-EXIT
025700         IF  WS-RULE-FAILED
025800             MOVE 'VALIDATE-PERSON-AMOUNT' TO RS-FAIL-RULE.
025900
026000     IF  CN-TYPE-DATE-RANGE
026100         PERFORM 3700-VALIDATE-DATE-RANGE THRU 3700-EXIT
026200         IF  WS-RULE-FAILED
026300             MOVE 'VALIDATE-DATE-RANGE' TO RS-FAIL-RULE.
026400
026500     IF  CN-TYPE-STATUS-CAND
026600         PERFORM 3900-VALIDATE-STATUS THRU 3900-EXIT
026700         IF  WS-RULE-FAILED
026800             MOVE 'VALIDATE-STATUS'    TO RS-FAIL-RULE.
026900
027000 2100-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400* Write the PASS/FAIL line for the candidate just processed and *
027500* roll the control totals, unless UPSI-0 is suppressing detail. *
027600*****************************************************************
027700 2900-WRITE-RESULT-LINE.
027800     IF  WS-RULE-PASSED
027900         ADD 1                     TO WS-PASS-COUNT
028000     ELSE
028100         ADD 1                     TO WS-FAIL-COUNT.
028200
028300     IF  WS-DETAIL-PRINT-SW EQUAL 'Y'
028400         MOVE 'VALIDATION'         TO RS-RUN-UNIT
028500         MOVE WS-RECORDS-READ      TO WS-RECORD-KEY-DISPLAY
028600         MOVE WS-RECORD-KEY-DISPLAY TO RS-RECORD-KEY
028700         IF  WS-RULE-PASSED
028800             SET RS-DECISION-PASS  TO TRUE
028900         ELSE
029000             SET RS-DECISION-FAIL  TO TRUE
029100         END-IF
029200         MOVE SPACES               TO RS-EXTRA-INFO
029300         WRITE RS-RESULT-LINE.
029400
029500 2900-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900* VALIDATE-NAME - 3 to 45 Latin or Cyrillic letters, no digits, *
030000* spaces or punctuation.  Input is moved into WS-NAME-TEXT by   *
030100* the caller before this paragraph is performed.                *
030200*****************************************************************
030300 3100-VALIDATE-NAME.
030400     SET WS-RULE-PASSED           TO TRUE.
030500     MOVE ZEROES                  TO WS-TRIMMED-LENGTH.
030600
030700     PERFORM 3110-FIND-NAME-LENGTH THRU 3110-EXIT
030800         VARYING WS-CHAR-INDEX FROM 45 BY -1
030900         UNTIL WS-CHAR-INDEX LESS THAN 1
031000            OR WS-NAME-TEXT (WS-CHAR-INDEX:1) NOT EQUAL SPACE.
031100     MOVE WS-CHAR-INDEX            TO WS-TRIMMED-LENGTH.
031200
031300     IF  WS-TRIMMED-LENGTH LESS THAN 3
031400     OR  WS-TRIMMED-LENGTH GREATER THAN 45
031500         SET WS-RULE-FAILED        TO TRUE.
031600
031700     IF  WS-RULE-PASSED
031800         PERFORM 3120-CHECK-NAME-CHAR THRU 3120-EXIT
031900             VARYING WS-CHAR-INDEX FROM 1 BY 1
032000             UNTIL WS-CHAR-INDEX GREATER THAN WS-TRIMMED-LENGTH
032100                OR WS-RULE-FAILED.
032200
032300 3100-EXIT.
032400     EXIT.
032500
032600 3110-FIND-NAME-LENGTH.
032700     CONTINUE.
032800
032900 3110-EXIT.
033000     EXIT.
033100
033200 3120-CHECK-NAME-CHAR.
033300     MOVE WS-NAME-TEXT (WS-CHAR-INDEX:1) TO WS-ONE-CHARACTER.
033400     IF  (WS-ONE-CHARACTER NOT ALPHABETIC
033500          AND WS-ONE-CHARACTER NOT CYRILLIC-LETTER)
033600     OR   WS-ONE-CHARACTER EQUAL SPACE
033700         SET WS-RULE-FAILED        TO TRUE.
033800
033900 3120-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300* VALIDATE-EMAIL - one "@", a non-empty local part and domain,  *
034400* and a 2-4 letter top-level domain after the last ".".         *
034500* Input is moved into WS-EMAIL-TEXT by the caller.              *
034600* 11/14/00 ATRUJIL - TLD length widened from 2-3 to 2-4 to let   *
034700* ".info" addresses through, SR-00-266.                         *
034800*****************************************************************
034900 3200-VALIDATE-EMAIL.
035000     SET WS-RULE-PASSED           TO TRUE.
035100     MOVE ZEROES                  TO WS-AT-POSITION
035200                                      WS-LAST-DOT-POSITION.
035300
035400     IF  WS-EMAIL-TEXT EQUAL SPACES
035500         SET WS-RULE-FAILED        TO TRUE.
035600
035700     IF  WS-RULE-PASSED
035800         PERFORM 3210-SCAN-AT-AND-DOT THRU 3210-EXIT
035900             VARYING WS-CHAR-INDEX FROM 1 BY 1
036000             UNTIL WS-CHAR-INDEX GREATER THAN 250.
036100
036200     IF  WS-RULE-PASSED
036300         IF  WS-AT-POSITION LESS THAN 2
036400         OR  WS-LAST-DOT-POSITION LESS THAN WS-AT-POSITION + 2
036500             SET WS-RULE-FAILED    TO TRUE.
036600
036700     IF  WS-RULE-PASSED
036800         COMPUTE WS-LOCAL-LENGTH  = WS-AT-POSITION - 1
036900         COMPUTE WS-DOMAIN-LENGTH = WS-LAST-DOT-POSITION
037000                                  - WS-AT-POSITION - 1
037100         IF  WS-LOCAL-LENGTH LESS THAN 1
037200         OR  WS-DOMAIN-LENGTH LESS THAN 1
037300             SET WS-RULE-FAILED    TO TRUE.
037400
037500     IF  WS-RULE-PASSED
037600         PERFORM 3220-FIND-EMAIL-END THRU 3220-EXIT
037700             VARYING WS-CHAR-INDEX FROM 1 BY 1
037800             UNTIL WS-CHAR-INDEX GREATER THAN 250
037900                OR WS-EMAIL-TEXT (WS-CHAR-INDEX:1) EQUAL SPACE
038000         COMPUTE WS-TLD-LENGTH    = WS-CHAR-INDEX
038100                                  - WS-LAST-DOT-POSITION - 1
038200         IF  WS-TLD-LENGTH LESS THAN 2
038300         OR  WS-TLD-LENGTH GREATER THAN 4
038400             SET WS-RULE-FAILED    TO TRUE
038500         ELSE
038600             PERFORM 3230-CHECK-TLD-CHAR THRU 3230-EXIT
038700                 VARYING WS-CHAR-INDEX
038800                      FROM WS-LAST-DOT-POSITION + 1 BY 1
038900                 UNTIL WS-CHAR-INDEX GREATER THAN 250
039000                    OR WS-EMAIL-TEXT (WS-CHAR-INDEX:1) EQUAL SPACE
039100                    OR WS-RULE-FAILED
039200         END-IF.
039300
039400 3200-EXIT.
039500     EXIT.
039600
039700 3210-SCAN-AT-AND-DOT.
039800     IF  WS-EMAIL-TEXT (WS-CHAR-INDEX:1) EQUAL '@'
039900         MOVE WS-CHAR-INDEX        TO WS-AT-POSITION.
040000     IF  WS-EMAIL-TEXT (WS-CHAR-INDEX:1) EQUAL '.'
040100         MOVE WS-CHAR-INDEX        TO WS-LAST-DOT-POSITION.
040200
040300 3210-EXIT.
040400     EXIT.
040500
040600 3220-FIND-EMAIL-END.
040700     CONTINUE.
040800
040900 3220-EXIT.
041000     EXIT.
041100
041200 3230-CHECK-TLD-CHAR.
041300     MOVE WS-EMAIL-TEXT (WS-CHAR-INDEX:1) TO WS-ONE-CHARACTER.
041400     IF  WS-ONE-CHARACTER NOT ALPHABETIC
041500     AND WS-ONE-CHARACTER NOT CYRILLIC-LETTER
041600         SET WS-RULE-FAILED        TO TRUE.
041700
041800 3230-EXIT.
041900     EXIT.
042000
042100*****************************************************************
042200* VALIDATE-PHONE-NUMBER - optional leading "+", digits, hyphens *
042300* and parentheses only, 3 to 19 digits overall, 18 bytes max.   *
042400* Input is moved into WS-PHONE-TEXT by the caller.              *
042500*****************************************************************
042600 3300-VALIDATE-PHONE-NUMBER.
042700     SET WS-RULE-PASSED           TO TRUE.
042800     MOVE ZEROES                  TO WS-PHONE-DIGIT-COUNT.
042900
043000     IF  WS-PHONE-TEXT EQUAL SPACES
043100         SET WS-RULE-FAILED        TO TRUE.
043200
043300     IF  WS-RULE-PASSED
043400         PERFORM 3310-CHECK-PHONE-CHAR THRU 3310-EXIT
043500             VARYING WS-CHAR-INDEX FROM 1 BY 1
043600             UNTIL WS-CHAR-INDEX GREATER THAN 18
043700                OR WS-RULE-FAILED.
043800
043900     IF  WS-RULE-PASSED
044000         IF  WS-PHONE-DIGIT-COUNT LESS THAN 3
044100         OR  WS-PHONE-DIGIT-COUNT GREATER THAN 19
044200             SET WS-RULE-FAILED    TO TRUE.
044300
044400 3300-EXIT.
044500     EXIT.
044600
044700 3310-CHECK-PHONE-CHAR.
044800     MOVE WS-PHONE-TEXT (WS-CHAR-INDEX:1) TO WS-ONE-CHARACTER.
044900     EVALUATE TRUE
045000         WHEN WS-ONE-CHARACTER EQUAL SPACE
045100             CONTINUE
045200         WHEN WS-ONE-CHARACTER IS DIGIT-CHAR
045300             ADD 1                 TO WS-PHONE-DIGIT-COUNT
045400         WHEN WS-ONE-CHARACTER EQUAL '+'
045500         WHEN WS-ONE-CHARACTER EQUAL '-'
045600         WHEN WS-ONE-CHARACTER EQUAL '('
045700         WHEN WS-ONE-CHARACTER EQUAL ')'
045800             CONTINUE
045900         WHEN OTHER
046000             SET WS-RULE-FAILED    TO TRUE
046100     END-EVALUATE.
046200
046300 3310-EXIT.
046400     EXIT.
046500
046600*****************************************************************
046700* VALIDATE-USER - the literal composite rule: first name AND    *
046800* last name AND email AND phone, no password, no role.  Chains  *
046900* 3100-/3100-/3200-/3300- in that order, short-circuiting the    *
047000* same way 4000- below does.  No candidate shape on             *
047100* CANDIDATES-IN carries exactly this combination by itself       *
047200* (USER-CANDIDATE also carries a password pair, which           *
047300* REGISTER's own 4000- gates on ahead of these four), so this   *
047400* paragraph has no caller in this batch; kept so the rule       *
047500* itself exists here, the same way 3800-VALIDATE-ROLE is kept   *
047600* implemented-but-undispatched, SR-26-020.                      *
047700*****************************************************************
047800 3150-VALIDATE-USER.
047900     MOVE CN-UC-FIRST-NAME        TO WS-NAME-TEXT.
048000     PERFORM 3100-VALIDATE-NAME   THRU 3100-EXIT.
048100
048200     IF  WS-RULE-PASSED
048300         MOVE CN-UC-LAST-NAME     TO WS-NAME-TEXT
048400         PERFORM 3100-VALIDATE-NAME THRU 3100-EXIT.
048500
048600     IF  WS-RULE-PASSED
048700         MOVE CN-UC-EMAIL         TO WS-EMAIL-TEXT
048800         PERFORM 3200-VALIDATE-EMAIL THRU 3200-EXIT.
048900
049000     IF  WS-RULE-PASSED
049100         MOVE CN-UC-PHONE-NUMBER  TO WS-PHONE-TEXT
049200         PERFORM 3300-VALIDATE-PHONE-NUMBER THRU 3300-EXIT.
049300
049400 3150-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800* VALIDATE-PASSWORDS-EQUAL - equal values, length 6-60.  Not    *
049900* used by a stand-alone Validator run (no password pair candi-  *
050000* date shape is exposed on CANDIDATES-IN by itself); kept here  *
050100* and called from 4000-VALIDATE-USER-CANDIDATE, matching the    *
050200* order REGISTER itself applies the rule.                        *
050300*****************************************************************
050400 3400-VALIDATE-PASSWORDS-EQUAL.
050500     SET WS-RULE-PASSED           TO TRUE.
050600
050700     IF  CN-UC-PASSWORD NOT EQUAL CN-UC-REPEAT-PASSWORD
050800         SET WS-RULE-FAILED        TO TRUE.
050900
051000     IF  WS-RULE-PASSED
051100         PERFORM 3410-FIND-PASSWORD-LENGTH THRU 3410-EXIT
051200             VARYING WS-CHAR-INDEX FROM 60 BY -1
051300             UNTIL WS-CHAR-INDEX LESS THAN 1
051400                OR CN-UC-PASSWORD (WS-CHAR-INDEX:1) NOT EQUAL
051500                                                            SPACE
051600         IF  WS-CHAR-INDEX LESS THAN 6
051700             SET WS-RULE-FAILED    TO TRUE.
051800
051900 3400-EXIT.
052000     EXIT.
052100
052200 3410-FIND-PASSWORD-LENGTH.
052300     CONTINUE.
052400
052500 3410-EXIT.
052600     EXIT.
052700
052800*****************************************************************
052900* VALIDATE-ID - 1 to 20 digits, all numeric.                    *
053000*****************************************************************
053100 3500-VALIDATE-ID.
053200     SET WS-RULE-PASSED           TO TRUE.
053300
053400     PERFORM 3510-FIND-ID-LENGTH THRU 3510-EXIT
053500         VARYING WS-CHAR-INDEX FROM 20 BY -1
053600         UNTIL WS-CHAR-INDEX LESS THAN 1
053700            OR WS-NAME-TEXT (WS-CHAR-INDEX:1) NOT EQUAL SPACE.
053800     MOVE WS-CHAR-INDEX            TO WS-TRIMMED-LENGTH.
053900
054000     IF  WS-TRIMMED-LENGTH LESS THAN 1
054100         SET WS-RULE-FAILED        TO TRUE.
054200
054300     IF  WS-RULE-PASSED
054400         PERFORM 3520-CHECK-ID-CHAR THRU 3520-EXIT
054500             VARYING WS-CHAR-INDEX FROM 1 BY 1
054600             UNTIL WS-CHAR-INDEX GREATER THAN WS-TRIMMED-LENGTH
054700                OR WS-RULE-FAILED.
054800
054900 3500-EXIT.
055000     EXIT.
055100
055200 3510-FIND-ID-LENGTH.
055300     CONTINUE.
055400
055500 3510-EXIT.
055600     EXIT.
055700
055800 3520-CHECK-ID-CHAR.
055900     IF  WS-NAME-TEXT (WS-CHAR-INDEX:1) NOT DIGIT-CHAR
056000         SET WS-RULE-FAILED        TO TRUE.
056100
056200 3520-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600* VALIDATE-PERSON-AMOUNT - exactly one digit 0-9.                *
056700*****************************************************************
056800 3600-VALIDATE-PERSON-AMOUNT.
056900     SET WS-RULE-PASSED           TO TRUE.
057000
057100     IF  CN-AMOUNT-TEXT NOT DIGIT-CHAR
057200         SET WS-RULE-FAILED        TO TRUE.
057300
057400 3600-EXIT.
057500     EXIT.
057600
057700*****************************************************************
057800* VALIDATE-DATE-RANGE - check-in strictly before check-out, and *
057900* check-in strictly after the current date.                     *
058000*****************************************************************
058100 3700-VALIDATE-DATE-RANGE.
058200     SET WS-RULE-PASSED           TO TRUE.
058300
058400     IF  CN-DR-CHECK-IN-DATE NOT LESS THAN CN-DR-CHECK-OUT-DATE
058500     OR  CN-DR-CHECK-IN-DATE NOT GREATER THAN CN-DR-CURRENT-DATE
058600         SET WS-RULE-FAILED        TO TRUE.
058700
058800 3700-EXIT.
058900     EXIT.
059000
059100*****************************************************************
059200* VALIDATE-ROLE - uppercased role must be ADMIN or USER.  The    *
059300* candidate's own ROLE byte string is case-folded into WS-ROLE- *
059400* TEXT before the 88-level test, 02/03/04 ATRUJIL, SR-04-011 -   *
059500* a lower/mixed-case submission (e.g. "admin") was failing this *
059600* rule even though the front end treats role text as case-      *
059700* blind.  Not dispatched by 2100- against a live candidate      *
059800* shape in this batch - see 4000- below.                        *
059900*****************************************************************
060000 3800-VALIDATE-ROLE.
060100     SET WS-RULE-PASSED           TO TRUE.
060200     MOVE CN-UC-ROLE               TO WS-ROLE-TEXT.
060300     INSPECT WS-ROLE-TEXT
060400         CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.
060500
060600     IF  NOT WS-ROLE-IS-ADMIN
060700     AND NOT WS-ROLE-IS-USER
060800         SET WS-RULE-FAILED        TO TRUE.
060900
061000 3800-EXIT.
061100     EXIT.
061200
061300*****************************************************************
061400* VALIDATE-STATUS - uppercased status must be one of the known  *
061500* Status values (open 88-level set - see UVALCAN.cpy).  Case-    *
061600* folded the same way as 3800- above, 02/03/04 ATRUJIL,          *
061700* SR-04-011.                                                    *
061800*****************************************************************
061900 3900-VALIDATE-STATUS.
062000     SET WS-RULE-PASSED           TO TRUE.
062100     MOVE CN-ST-STATUS-TEXT        TO WS-STATUS-TEXT.
062200     INSPECT WS-STATUS-TEXT
062300         CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.
062400
062500     IF  NOT WS-STATUS-IS-WAITING
062600     AND NOT WS-STATUS-IS-APPROVED
062700     AND NOT WS-STATUS-IS-REJECTED
062800     AND NOT WS-STATUS-IS-CANCELLED
062900         SET WS-RULE-FAILED        TO TRUE.
063000
063100 3900-EXIT.
063200     EXIT.
063300
063400*****************************************************************
063500* VALIDATE-USER-CANDIDATE, called for a USER-CANDIDATE record.   *
063600* This is NOT the VALIDATE-USER composite (name/name/email/      *
063700* phone only) - it is REGISTER's own gating chain, which adds a *
063800* leading password-match check REGISTER needs before it will    *
063900* even look at the rest of the candidate.  Short-circuits on     *
064000* the first failing sub-rule, in that same order: password-      *
064100* match, first name, last name, email, phone.  Role is never     *
064200* part of this chain - REGISTER always assigns ROLE = USER       *
064300* itself and does not take a submitted role from the candidate, *
064400* so no caller here ever needs 3800-VALIDATE-ROLE; corrected     *
064500* 08/09/26 ATRUJIL, SR-26-019 - an earlier release of this       *
064600* paragraph wrongly tacked a role check onto the end of the      *
064700* chain, which does not match either this paragraph's job or     *
064800* the VALIDATE-USER rule definition.                             *
064900*****************************************************************
065000 4000-VALIDATE-USER-CANDIDATE.
065100     PERFORM 3400-VALIDATE-PASSWORDS-EQUAL THRU 3400-EXIT.
065200     IF  WS-RULE-FAILED
065300         MOVE 'VALIDATE-PASSWORDS-EQUAL' TO RS-FAIL-RULE
065400     ELSE
065500         MOVE CN-UC-FIRST-NAME          TO WS-NAME-TEXT
065600         PERFORM 3100-VALIDATE-NAME     THRU 3100-EXIT
065700         IF  WS-RULE-FAILED
065800             MOVE 'VALIDATE-NAME-FIRST'  TO RS-FAIL-RULE
065900         ELSE
066000             MOVE CN-UC-LAST-NAME            TO WS-NAME-TEXT
066100             PERFORM 3100-VALIDATE-NAME     THRU 3100-EXIT
066200             IF  WS-RULE-FAILED
066300                 MOVE 'VALIDATE-NAME-LAST'   TO RS-FAIL-RULE
066400             ELSE
066500                 MOVE CN-UC-EMAIL                TO WS-EMAIL-TEXT
066600                 PERFORM 3200-VALIDATE-EMAIL    THRU 3200-EXIT
066700                 IF  WS-RULE-FAILED
066800                     MOVE 'VALIDATE-EMAIL'       TO RS-FAIL-RULE
066900                 ELSE
067000                     MOVE CN-UC-PHONE-NUMBER     TO WS-PHONE-TEXT
067100                     PERFORM 3300-VALIDATE-PHONE-NUMBER
067200                                            THRU 3300-EXIT
067300                     IF  WS-RULE-FAILED
067400                         MOVE 'VALIDATE-PHONE-NUMBER'
067500                                            TO RS-FAIL-RULE
067600                     END-IF
067700                 END-IF
067800             END-IF
067900         END-IF
068000     END-IF.
068100
068200 4000-EXIT.
068300     EXIT.
068400
068500*****************************************************************
068600* Write the end-of-run control-totals line.                     *
068700*****************************************************************
068800 8000-WRITE-TOTALS.
068900     MOVE 'VALIDATION'             TO RS-TOT-RUN-UNIT.
069000     MOVE WS-RECORDS-READ          TO RS-TOT-RECORDS-READ.
069100     MOVE WS-PASS-COUNT            TO RS-TOT-PASS-COUNT.
069200     MOVE WS-FAIL-COUNT            TO RS-TOT-FAIL-COUNT.
069300     WRITE RS-TOTALS-LINE.
069400
069500 8000-EXIT.
069600     EXIT.
069700
069800*****************************************************************
069900* Close files and end the run.                                  *
070000*****************************************************************
070100 9000-TERMINATE.
070200     CLOSE CANDIDATES-IN.
070300     CLOSE RESULTS-OUT.
070400
070500 9000-EXIT.
070600     EXIT.
070700
070800
070900
071000
