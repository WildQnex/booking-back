000100*****************************************************************
000200*                                                               *
000300* UVAL - Applicant Validation and Authorization batch.          *
000400*                                                               *
000500* APARTMENT-MASTER record.  Plain data record carried by the    *
000600* surrounding (non-translatable) booking flow; no validation    *
000700* or lookup logic is attached to it in the source this system   *
000800* was specified from, so UVAL040 only lists it.                 *
000900*                                                               *
001000* Date       UserID   Description                              *
001100* ---------- -------- ----------------------------------------- *
001200* 02/11/95   RPELLET  Original layout, tied to booking tie-in   *
001300*                     work on UVALCAN.cpy.                      *
001400*                                                               *
001500*****************************************************************
001600 01  AP-APARTMENT-RECORD.
001700     05  AP-APARTMENT-ID        PIC  9(18).
001800     05  AP-APARTMENT-NUMBER    PIC  X(20).
001900     05  AP-NUMBER-SPLIT   REDEFINES AP-APARTMENT-NUMBER.
002000         10  AP-NUMBER-DIGITS   PIC  X(19).
002100         10  AP-NUMBER-SUFFIX   PIC  X(01).
002200     05  AP-FLOOR               PIC  S9(04).
002300     05  AP-APARTMENT-CLASS-ID  PIC  9(18).
002400     05  AP-ACTIVE              PIC  X(01).
002500         88  AP-ACTIVE-YES          VALUE 'Y'.
002600         88  AP-ACTIVE-NO           VALUE 'N'.
002700     05  FILLER                 PIC  X(05)  VALUE SPACES.
002800
002900
003000
