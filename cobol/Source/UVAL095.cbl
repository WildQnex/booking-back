000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    UVAL095.
000300 AUTHOR.        D. STRECKER.
000400 INSTALLATION.  GUEST SERVICES DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* UVAL095 - Password hash / compare subroutine.                 *
001100*                                                               *
001200* CALLed by UVAL020 (LOGIN) and UVAL030 (REGISTER) so the one   *
001300* hashing rule lives in one place.  This shop's compiler has no *
001400* third-party one-way hash routine available to this job step, *
001500* so LK-HASHED-OUT is produced by reversing the byte order of   *
001600* the clear password and running it through a fixed substitution*
001700* alphabet - a deterministic stand-in ONLY, chosen so LOGIN can  *
001800* re-derive the same value from a typed password and compare     *
001900* it to what REGISTER stored.  THIS IS NOT A CRYPTOGRAPHIC HASH *
002000* AND MUST NOT BE TAKEN AS ONE; it exists only so this batch    *
002100* has an end-to-end password check to demonstrate.              *
002200*                                                               *
002300* Date       UserID   Description                              *
002400* ---------- -------- ----------------------------------------- *
002500* 04/04/97   RPELLET  Original - factored out of UVAL020/030    *
002600*                     so both units hash the same way,          *
002700*                     SR-97-09.                                 *
002800* 02/19/99   JHALVER  No change - reviewed under the Y2K sweep  *
002900*                     and found to carry no date field.         *
003000* 08/21/01   ATRUJIL  Widened LK-CLEAR-IN to 60 bytes to match   *
003100*                     the password field widened on UVALCAN in  *
003200*                     the prior release, SR-01-077.              *
003300* 08/09/26   ATRUJIL  Reworded the banner to drop a third-party  *
003400*                     product name that had no business in an   *
003500*                     internal shop comment, and pulled the 60-  *
003600*                     byte width out to WS-PASSWORD-FIELD-WIDTH  *
003700*                     so 1000-/1100- share one scratch item,     *
003800*                     SR-26-019.                                 *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*****************************************************************
004900* Work fields for the reverse-and-substitute transform.  The    *
005000* FROM/INTO pair below is the fixed substitution alphabet used  *
005100* by the INSPECT ... CONVERTING in 2000-MASK-PASSWORD; it is a  *
005200* simple rotation, not a cipher key, and is not meant to be     *
005300* secret.                                                        *
005400*****************************************************************
005500 01  WS-SUBSTITUTE-FROM         PIC X(62)  VALUE
005600     'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz01234567
005700-    '89'.
005800 01  WS-SUBSTITUTE-INTO         PIC X(62)  VALUE
005900     'NOPQRSTUVWXYZABCDEFGHIJKLMnopqrstuvwxyzabcdefghijklm5678901
006000-    '234'.
006100
006200 01  WS-CHAR-INDEX              PIC S9(04) COMP VALUE ZEROES.
006300 01  WS-REVERSE-INDEX           PIC S9(04) COMP VALUE ZEROES.
006400
006500*****************************************************************
006600* Byte width of LK-CLEAR-IN/LK-HASHED-OUT - standalone scratch   *
006700* item so 1000- and 1100- both drive the same loop bound if      *
006800* this interface is ever widened again the way SR-01-077 did.    *
006900*****************************************************************
007000 77  WS-PASSWORD-FIELD-WIDTH    PIC S9(04) COMP VALUE +60.
007100
007200 01  WS-REVERSED-PASSWORD       PIC X(60)  VALUE SPACES.
007300 01  WS-REVERSED-PASSWORD-TBL REDEFINES WS-REVERSED-PASSWORD.
007400     05  WS-REVERSED-BYTE       PIC X(01) OCCURS 60 TIMES.
007500
007600 LINKAGE SECTION.
007700 01  LK-CLEAR-IN                PIC X(60).
007800 01  LK-CLEAR-IN-TBL       REDEFINES LK-CLEAR-IN.
007900     05  LK-CLEAR-BYTE          PIC X(01) OCCURS 60 TIMES.
008000
008100 01  LK-HASHED-OUT              PIC X(60).
008200 01  LK-HASHED-OUT-TBL     REDEFINES LK-HASHED-OUT.
008300     05  LK-HASHED-BYTE         PIC X(01) OCCURS 60 TIMES.
008400
008500 PROCEDURE DIVISION USING LK-CLEAR-IN LK-HASHED-OUT.
008600
008700     PERFORM 1000-REVERSE-PASSWORD THRU 1000-EXIT.
008800     PERFORM 2000-MASK-PASSWORD    THRU 2000-EXIT.
008900     MOVE WS-REVERSED-PASSWORD     TO LK-HASHED-OUT.
009000
009100     GOBACK.
009200
009300*****************************************************************
009400* Reverse the byte order of the clear password into            *
009500* WS-REVERSED-PASSWORD, trailing-space positions included, so   *
009600* the transform is symmetric regardless of password length.     *
009700* 08/21/01 ATRUJIL - loop bound raised from 30 to 60 bytes,      *
009800* SR-01-077.                                                    *
009900*****************************************************************
010000 1000-REVERSE-PASSWORD.
010100     PERFORM 1100-REVERSE-ONE-BYTE THRU 1100-EXIT
010200         VARYING WS-CHAR-INDEX FROM 1 BY 1
010300         UNTIL WS-CHAR-INDEX GREATER THAN WS-PASSWORD-FIELD-WIDTH.
010400
010500 1000-EXIT.
010600     EXIT.
010700
010800 1100-REVERSE-ONE-BYTE.
010900     COMPUTE WS-REVERSE-INDEX =
011000         WS-PASSWORD-FIELD-WIDTH + 1 - WS-CHAR-INDEX.
011100     MOVE LK-CLEAR-BYTE (WS-CHAR-INDEX)
011200                      TO WS-REVERSED-BYTE (WS-REVERSE-INDEX).
011300
011400 1100-EXIT.
011500     EXIT.
011600
011700*****************************************************************
011800* Run the reversed password through the fixed substitution      *
011900* alphabet so the stored/typed comparison never carries the     *
012000* clear password bytes in the same positions they started in.   *
012100*****************************************************************
012200 2000-MASK-PASSWORD.
012300     INSPECT WS-REVERSED-PASSWORD
012400         CONVERTING WS-SUBSTITUTE-FROM TO WS-SUBSTITUTE-INTO.
012500
012600 2000-EXIT.
012700     EXIT.
012800
012900
013000
