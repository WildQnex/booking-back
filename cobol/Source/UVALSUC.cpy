000100*****************************************************************
000200*                                                               *
000300* UVAL - Applicant Validation and Authorization batch.          *
000400*                                                               *
000500* USER-MASTER record (STORED-USER-RECORD) and the matching      *
000600* in-memory search table.  USER-MASTER has no keyed access      *
000700* method available to this run (INDEXED/ISAM not built for      *
000800* this job step) so the master is read once, sequentially, in   *
000900* EMAIL order and loaded into SU-MASTER-TABLE; lookups use      *
001000* SEARCH ALL against that table instead of a keyed READ.        *
001100*                                                               *
001200* Date       UserID   Description                              *
001300* ---------- -------- ----------------------------------------- *
001400* 03/14/89   DSTRECK  Original layout.                          *
001500* 11/30/92   MOKONKW  Added SU-ACTIVE flag, SR-92-140.          *
001600* 04/04/97   RPELLET  Table form added for SEARCH ALL lookup,   *
001700*                     replacing planned VSAM KSDS (never        *
001800*                     built for this shop's hardware) SR-97-09. *
001900*                                                               *
002000*****************************************************************
002100 01  SU-MASTER-RECORD.
002200     05  SU-USER-ID             PIC  9(18).
002300     05  SU-EMAIL               PIC  X(250).
002400     05  SU-PASSWORD-HASH       PIC  X(60).
002500     05  SU-ROLE                PIC  X(10).
002600         88  SU-ROLE-ADMIN          VALUE 'ADMIN     '.
002700         88  SU-ROLE-USER           VALUE 'USER      '.
002800     05  SU-ACTIVE              PIC  X(01).
002900         88  SU-ACTIVE-YES          VALUE 'Y'.
003000         88  SU-ACTIVE-NO           VALUE 'N'.
003100     05  FILLER                 PIC  X(01)  VALUE SPACES.
003200
003300*****************************************************************
003400* In-memory copy of USER-MASTER, EMAIL-ascending, for           *
003500* SEARCH ALL lookup by LOGIN and REGISTER.                      *
003600*****************************************************************
003700 01  SU-MASTER-TABLE.
003800     05  SU-MASTER-COUNT        PIC  9(06)  COMP   VALUE ZEROES.
003900     05  SU-MASTER-ENTRY OCCURS 1 TO 5000 TIMES
004000                         DEPENDING ON SU-MASTER-COUNT
004100                         ASCENDING KEY IS SU-TBL-EMAIL
004200                         INDEXED BY SU-IDX.
004300         10  SU-TBL-USER-ID     PIC  9(18).
004400         10  SU-TBL-EMAIL       PIC  X(250).
004500         10  SU-TBL-PASSWORD-HASH
004600                                PIC  X(60).
004700         10  SU-TBL-ROLE        PIC  X(10).
004800         10  SU-TBL-ACTIVE      PIC  X(01).
004900
005000
005100
