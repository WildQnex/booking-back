000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    UVAL030.
000300 AUTHOR.        D. STRECKER.
000400 INSTALLATION.  GUEST SERVICES DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* UVAL030 - REGISTER authorization.                             *
001100*                                                               *
001200* Loads USER-MASTER into SU-MASTER-TABLE the same way UVAL020   *
001300* does, then reads CANDIDATES-IN for USER-CANDIDATE records      *
001400* only.  For each one, SEARCH ALL for the submitted EMAIL; a    *
001500* hit means the account already exists and the candidate is     *
001600* REJECTed.  When no hit is found, the candidate is an          *
001700* applicant for a new account - decision = ACCEPT, and the       *
001800* would-be STORED-USER-RECORD is built in working storage        *
001900* (ROLE = USER, ACTIVE = Y, BALANCE = 0.00, PASSWORD-HASH from   *
002000* UVAL095) so the result line can show what would be added to   *
002100* USER-MASTER by the persistence step this slice does not own.  *
002200* LOGIN-REQUEST and other shapes on the same stream are not     *
002300* this program's business and are skipped (see UVAL010/020).    *
002400*                                                               *
002500* Date       UserID   Description                              *
002600* ---------- -------- ----------------------------------------- *
002700* 04/04/97   RPELLET  Original, SR-97-09.                       *
002800* 02/19/99   JHALVER  Y2K sweep - reviewed, no date field here;  *
002900*                     no change.                                *
003000* 08/21/01   ATRUJIL  Widened password fields to match          *
003100*                     UVAL095's 60-byte interface, SR-01-077.   *
003200* 05/14/03   ATRUJIL  RS-EXTRA-INFO now echoes the default ROLE  *
003300*                     and BALANCE on an accepted REGISTER,      *
003400*                     SR-03-048.                                *
003500* 08/09/26   ATRUJIL  1200- now stops loading SU-MASTER-TABLE at *
003600*                     its OCCURS bound instead of trusting       *
003700*                     USER-MASTER never to exceed it, SR-26-019. *
003800* 08/09/26   ATRUJIL  3000- reset WS-FOUND-SW with an invalid    *
003900*                     SET ... TO literal against a plain X(01)   *
004000*                     item; changed to MOVE, SR-26-020.          *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON  STATUS IS WS-DETAIL-SUPPRESS-SW
004800            OFF STATUS IS WS-DETAIL-PRINT-SW.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT USER-MASTER    ASSIGN TO USERMSTR
005300         FILE STATUS IS FS-USER-MASTER.
005400
005500     SELECT CANDIDATES-IN  ASSIGN TO CANDIN
005600         FILE STATUS IS FS-CANDIDATES-IN.
005700
005800     SELECT RESULTS-OUT    ASSIGN TO RESULTOUT
005900         FILE STATUS IS FS-RESULTS-OUT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  USER-MASTER
006400     RECORDING MODE IS F.
006500     COPY UVALSUC.
006600
006700 FD  CANDIDATES-IN
006800     RECORDING MODE IS F.
006900     COPY UVALCAN.
007000
007100 FD  RESULTS-OUT
007200     RECORDING MODE IS F.
007300     COPY UVALRES.
007400
007500 WORKING-STORAGE SECTION.
007600*****************************************************************
007700* File status and end-of-file switches.                         *
007800*****************************************************************
007900 01  FS-USER-MASTER            PIC  X(02) VALUE '00'.
008000 01  FS-CANDIDATES-IN          PIC  X(02) VALUE '00'.
008100 01  FS-RESULTS-OUT            PIC  X(02) VALUE '00'.
008200
008300 01  WS-EOF-MASTER-SW          PIC  X(01) VALUE 'N'.
008400     88  WS-EOF-MASTER              VALUE 'Y'.
008500
008600 01  WS-EOF-SW                 PIC  X(01) VALUE 'N'.
008700     88  WS-EOF-CANDIDATES          VALUE 'Y'.
008800
008900 01  WS-DETAIL-SUPPRESS-SW     PIC  X(01) VALUE 'N'.
009000 01  WS-DETAIL-PRINT-SW        PIC  X(01) VALUE 'Y'.
009100
009200*****************************************************************
009300* Control counters - all binary per shop standard.              *
009400*****************************************************************
009500 01  WS-RECORDS-READ           PIC S9(08) COMP VALUE ZEROES.
009600 01  WS-PASS-COUNT             PIC S9(08) COMP VALUE ZEROES.
009700 01  WS-FAIL-COUNT             PIC S9(08) COMP VALUE ZEROES.
009800
009900*****************************************************************
010000* SU-MASTER-TABLE's OCCURS bound (UVALSUC.cpy) - held here as a  *
010100* standalone scratch item so 1200- can stop loading before it   *
010200* runs off the table instead of abending on an OCCURS violation.*
010300*****************************************************************
010400 77  WS-MASTER-TABLE-MAX       PIC S9(08) COMP VALUE +5000.
010500
010600*****************************************************************
010700* Duplicate-email-check work fields.                            *
010800*****************************************************************
010900 01  WS-FOUND-SW               PIC  X(01) VALUE 'N'.
011000     88  WS-ACCOUNT-EXISTS          VALUE 'Y'.
011100
011200*****************************************************************
011300* The would-be STORED-USER-RECORD for an accepted applicant -    *
011400* not written anywhere; the persistence step that assigns a     *
011500* real USER-ID and appends to USER-MASTER sits outside this     *
011700*****************************************************************
011800 01  WS-NEW-USER-RECORD.
011900     05  WS-NEW-USER-ID         PIC  9(18) VALUE ZEROES.
012000     05  WS-NEW-PASSWORD-HASH   PIC  X(60) VALUE SPACES.
012100     05  WS-NEW-ROLE            PIC  X(10) VALUE 'USER      '.
012200     05  WS-NEW-ACTIVE          PIC  X(01) VALUE 'Y'.
012300     05  WS-NEW-BALANCE         PIC S9(7)V99 VALUE ZEROES.
012400 01  WS-NEW-USER-REDEF     REDEFINES WS-NEW-USER-RECORD.
012500     05  WS-NEW-USER-TEXT       PIC  X(90).
012600
012700 01  WS-EXTRA-INFO-AREA.
012800     05  WS-EXTRA-ROLE          PIC  X(10).
012900     05  FILLER                 PIC  X(01) VALUE SPACE.
013000     05  WS-EXTRA-BALANCE       PIC  ZZZ,ZZ9.99.
013100     05  FILLER                 PIC  X(17) VALUE SPACES.
013200 01  WS-EXTRA-INFO-REDEF   REDEFINES WS-EXTRA-INFO-AREA.
013300     05  WS-EXTRA-INFO-TEXT     PIC  X(40).
013400
013500 01  WS-RECORD-KEY-DISPLAY     PIC  X(20) VALUE SPACES.
013600
013700 LINKAGE SECTION.
013800
013900 PROCEDURE DIVISION.
014000
014100     PERFORM 1000-INITIALIZE            THRU 1000-EXIT.
014200     PERFORM 2000-PROCESS-ONE-CANDIDATE THRU 2000-EXIT
014300         WITH TEST AFTER
014400         UNTIL WS-EOF-CANDIDATES.
014500     PERFORM 8000-WRITE-TOTALS          THRU 8000-EXIT.
014600     PERFORM 9000-TERMINATE             THRU 9000-EXIT.
014700     STOP RUN.
014800
014900*****************************************************************
015000* Open files and load the in-memory user master table.          *
015100*****************************************************************
015200 1000-INITIALIZE.
015300     OPEN INPUT  USER-MASTER.
015400     OPEN INPUT  CANDIDATES-IN.
015500     OPEN OUTPUT RESULTS-OUT.
015600
015700     MOVE ZEROES                  TO SU-MASTER-COUNT.
015800     PERFORM 1200-LOAD-MASTER-TABLE THRU 1200-EXIT
015900         WITH TEST AFTER
016000         UNTIL WS-EOF-MASTER.
016100
016200     CLOSE USER-MASTER.
016300
016400 1000-EXIT.
016500     EXIT.
016600
016700*****************************************************************
016800* Read one USER-MASTER record and add it to SU-MASTER-TABLE.    *
016900*****************************************************************
017000 1200-LOAD-MASTER-TABLE.
017100     READ USER-MASTER
017200         AT END
017300             SET WS-EOF-MASTER TO TRUE
017400     END-READ.
017500
017600     IF  NOT WS-EOF-MASTER
017700     AND SU-MASTER-COUNT LESS THAN WS-MASTER-TABLE-MAX
017800         ADD 1                    TO SU-MASTER-COUNT
017900         MOVE SU-USER-ID
018000                  TO SU-TBL-USER-ID (SU-MASTER-COUNT)
018100         MOVE SU-EMAIL
018200                  TO SU-TBL-EMAIL (SU-MASTER-COUNT)
018300         MOVE SU-PASSWORD-HASH
018400                  TO SU-TBL-PASSWORD-HASH (SU-MASTER-COUNT)
018500         MOVE SU-ROLE
018600                  TO SU-TBL-ROLE (SU-MASTER-COUNT)
018700         MOVE SU-ACTIVE
018800                  TO SU-TBL-ACTIVE (SU-MASTER-COUNT).
018900
019000 1200-EXIT.
019100     EXIT.
019200
019300*****************************************************************
019400* Read one CANDIDATES-IN record; process it only when it is a   *
019500* USER-CANDIDATE.                                                *
019600*****************************************************************
019700 2000-PROCESS-ONE-CANDIDATE.
019800     READ CANDIDATES-IN
019900         AT END
020000             SET WS-EOF-CANDIDATES TO TRUE
020100     END-READ.
020200
020300     IF  NOT WS-EOF-CANDIDATES
020400         IF  CN-TYPE-USER-CAND
020500             ADD 1                    TO WS-RECORDS-READ
020600             PERFORM 3000-AUTHORIZE-REGISTER THRU 3000-EXIT
020700             PERFORM 2900-WRITE-RESULT-LINE  THRU 2900-EXIT.
020800
020900 2000-EXIT.
021000     EXIT.
021100
021200*****************************************************************
021300* REGISTER rule - ACCEPT only if EMAIL is not already on the    *
021400* master table; on ACCEPT, build the new-user record defaults   *
021500* and hash the submitted password via UVAL095.                  *
021600* 05/14/03 ATRUJIL - default ROLE/BALANCE now echoed out to      *
021700* WS-EXTRA-INFO-TEXT on accept, SR-03-048.                       *
021800*****************************************************************
021900 3000-AUTHORIZE-REGISTER.
022000     MOVE 'N'                      TO WS-FOUND-SW.
022100     MOVE SPACES                   TO WS-EXTRA-INFO-TEXT.
022200
022300     IF  SU-MASTER-COUNT GREATER THAN ZEROES
022400         SEARCH ALL SU-MASTER-ENTRY
022500             WHEN SU-TBL-EMAIL (SU-IDX) EQUAL CN-UC-EMAIL
022600                 SET WS-ACCOUNT-EXISTS TO TRUE
022700         END-SEARCH.
022800
022900     IF  WS-ACCOUNT-EXISTS
023000         SET RS-DECISION-REJECT    TO TRUE
023100     ELSE
023200         SET RS-DECISION-ACCEPT    TO TRUE
023300         MOVE ZEROES                TO WS-NEW-USER-ID
023400         MOVE 'USER      '          TO WS-NEW-ROLE
023500         MOVE 'Y'                   TO WS-NEW-ACTIVE
023600         MOVE ZEROES                TO WS-NEW-BALANCE
023700         CALL 'UVAL095' USING CN-UC-PASSWORD WS-NEW-PASSWORD-HASH
023800         MOVE WS-NEW-ROLE            TO WS-EXTRA-ROLE
023900         MOVE WS-NEW-BALANCE         TO WS-EXTRA-BALANCE
024000     END-IF.
024100
024200 3000-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600* Write the ACCEPT/REJECT line for the applicant just           *
024700* processed, unless UPSI-0 is suppressing detail.               *
024800*****************************************************************
024900 2900-WRITE-RESULT-LINE.
025000     IF  RS-DECISION-ACCEPT
025100         ADD 1                      TO WS-PASS-COUNT
025200     ELSE
025300         ADD 1                      TO WS-FAIL-COUNT.
025400
025500     IF  WS-DETAIL-PRINT-SW EQUAL 'Y'
025600         MOVE 'REGISTER'            TO RS-RUN-UNIT
025700         MOVE CN-UC-EMAIL (1:20)    TO WS-RECORD-KEY-DISPLAY
025800         MOVE WS-RECORD-KEY-DISPLAY TO RS-RECORD-KEY
025900         IF  RS-DECISION-ACCEPT
026000             MOVE SPACES            TO RS-FAIL-RULE
026100         ELSE
026200             MOVE 'ACCOUNT-ALREADY-EXISTS' TO RS-FAIL-RULE
026300         END-IF
026400         MOVE WS-EXTRA-INFO-TEXT    TO RS-EXTRA-INFO
026500         WRITE RS-RESULT-LINE.
026600
026700 2900-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100* Write the end-of-run control-totals line.                     *
027200*****************************************************************
027300 8000-WRITE-TOTALS.
027400     MOVE 'REGISTER'               TO RS-TOT-RUN-UNIT.
027500     MOVE WS-RECORDS-READ          TO RS-TOT-RECORDS-READ.
027600     MOVE WS-PASS-COUNT            TO RS-TOT-PASS-COUNT.
027700     MOVE WS-FAIL-COUNT            TO RS-TOT-FAIL-COUNT.
027800     WRITE RS-TOTALS-LINE.
027900
028000 8000-EXIT.
028100     EXIT.
028200
028300*****************************************************************
028400* Close files and end the run.                                  *
028500*****************************************************************
028600 9000-TERMINATE.
028700     CLOSE CANDIDATES-IN.
028800     CLOSE RESULTS-OUT.
028900
029000 9000-EXIT.
029100     EXIT.
029200
029300
029400
029500
