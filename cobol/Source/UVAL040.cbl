000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    UVAL040.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  GUEST SERVICES DATA CENTER.
000500 DATE-WRITTEN.  02/11/95.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* UVAL040 - Apartment master list and count.                    *
001100*                                                               *
001200* Plain sequential pass over APARTMENT-MASTER.  No validation    *
001300* or lookup rule is attached to this record in the booking flow *
001400* this file ties into, so this program's whole job is to read   *
001500* every record, echo it to RESULTS-OUT as one listing line, and  *
001600* roll a control-totals line at the end - the same shape as      *
001700* UVAL010/020/030's totals line so an operator reading the      *
001800* combined run output sees one consistent pattern across all     *
001900* four units.  No ACTIVE-flag filtering, no class lookup, no     *
002000* floor-range edit - none of that is this program's business.    *
002100*                                                               *
002200* Date       UserID   Description                              *
002300* ---------- -------- ----------------------------------------- *
002400* 02/11/95   RPELLET  Original - straight list/count utility    *
002500*                     tied to the booking tie-in work on        *
002600*                     UVALCAN.cpy, SR-95-014.                   *
002700* 02/19/99   JHALVER  Y2K sweep - no date field on this record,  *
002800*                     no change.                                *
002900* 05/14/03   ATRUJIL  Added APARTMENT-CLASS-ID to the listing    *
003000*                     line, SR-03-048.                          *
003100* 08/09/26   ATRUJIL  2000- now honors a run-length safety       *
003200*                     ceiling instead of looping on whatever     *
003300*                     AT END condition APARTMENT-MASTER gives    *
003400*                     it, SR-26-019.                             *
003500*                                                               *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON  STATUS IS WS-DETAIL-SUPPRESS-SW
004200            OFF STATUS IS WS-DETAIL-PRINT-SW.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT APARTMENT-MASTER ASSIGN TO APARTMST
004700         FILE STATUS IS FS-APARTMENT-MASTER.
004800
004900     SELECT RESULTS-OUT      ASSIGN TO RESULTOUT
005000         FILE STATUS IS FS-RESULTS-OUT.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  APARTMENT-MASTER
005500     RECORDING MODE IS F.
005600     COPY UVALAPC.
005700 01  AP-RAW-IMAGE REDEFINES AP-APARTMENT-RECORD.
005800     05  AP-RAW-TEXT                PIC  X(66).
005900
006000 FD  RESULTS-OUT
006100     RECORDING MODE IS F.
006200     COPY UVALRES.
006300
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600* File status and end-of-file switches.                         *
006700*****************************************************************
006800 01  FS-APARTMENT-MASTER       PIC  X(02) VALUE '00'.
006900 01  FS-RESULTS-OUT            PIC  X(02) VALUE '00'.
007000
007100 01  WS-EOF-SW                 PIC  X(01) VALUE 'N'.
007200     88  WS-EOF-APARTMENTS          VALUE 'Y'.
007300
007400 01  WS-DETAIL-SUPPRESS-SW     PIC  X(01) VALUE 'N'.
007500 01  WS-DETAIL-PRINT-SW        PIC  X(01) VALUE 'Y'.
007600
007700*****************************************************************
007800* Control counters - all binary per shop standard.  There is no  *
007900* PASS/FAIL concept for a plain listing, so WS-PASS-COUNT stands *
008000* in for "records listed" and WS-FAIL-COUNT stays zero; this     *
008100* keeps the shared RS-TOTALS-LINE layout usable unchanged.       *
008200*****************************************************************
008300 01  WS-RECORDS-READ           PIC S9(08) COMP VALUE ZEROES.
008400 01  WS-PASS-COUNT             PIC S9(08) COMP VALUE ZEROES.
008500 01  WS-FAIL-COUNT             PIC S9(08) COMP VALUE ZEROES.
008600
008700*****************************************************************
008800* Runaway-loop safety ceiling, not a business edit - this master *
008900* has no control record with an expected row count, so 2000-    *
009000* below stops the read loop on its own if APARTMENT-MASTER ever *
009100* comes in without a proper end-of-file condition.              *
009200*****************************************************************
009300 77  WS-MAX-RECORDS-PER-RUN    PIC S9(08) COMP VALUE +999999.
009400
009500*****************************************************************
009600* Listing-line work area, built in WS and moved to RS-EXTRA-INFO *
009700* so the apartment number/floor/class show on the shared result  *
009800* line without widening that copybook for this one unit.         *
009900*****************************************************************
010000 01  WS-LISTING-INFO-AREA.
010100     05  WS-LISTING-FLOOR      PIC  ----9.
010200     05  FILLER                PIC  X(01) VALUE SPACE.
010300     05  WS-LISTING-CLASS-ID   PIC  Z(17)9.
010400     05  FILLER                PIC  X(01) VALUE SPACE.
010500     05  WS-LISTING-ACTIVE     PIC  X(01).
010600     05  FILLER                PIC  X(14) VALUE SPACES.
010700 01  WS-LISTING-INFO-REDEF REDEFINES WS-LISTING-INFO-AREA.
010800     05  WS-LISTING-INFO-TEXT  PIC  X(40).
010900
011000 01  WS-RECORD-KEY-DISPLAY     PIC  X(20) VALUE SPACES.
011100
011200 LINKAGE SECTION.
011300
011400 PROCEDURE DIVISION.
011500
011600     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
011700     PERFORM 2000-PROCESS-ONE-APARTMENT THRU 2000-EXIT
011800         WITH TEST AFTER
011900         UNTIL WS-EOF-APARTMENTS.
012000     PERFORM 8000-WRITE-TOTALS        THRU 8000-EXIT.
012100     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
012200     STOP RUN.
012300
012400*****************************************************************
012500* Open files.                                                    *
012600*****************************************************************
012700 1000-INITIALIZE.
012800     OPEN INPUT  APARTMENT-MASTER.
012900     OPEN OUTPUT RESULTS-OUT.
013000
013100 1000-EXIT.
013200     EXIT.
013300
013400*****************************************************************
013500* Read one APARTMENT-MASTER record and write its listing line.  *
013600*****************************************************************
013700 2000-PROCESS-ONE-APARTMENT.
013800     READ APARTMENT-MASTER
013900         AT END
014000             SET WS-EOF-APARTMENTS TO TRUE
014100     END-READ.
014200
014300     IF  NOT WS-EOF-APARTMENTS
014400     AND WS-RECORDS-READ LESS THAN WS-MAX-RECORDS-PER-RUN
014500         ADD 1                      TO WS-RECORDS-READ
014600         ADD 1                      TO WS-PASS-COUNT
014700         PERFORM 2900-WRITE-RESULT-LINE THRU 2900-EXIT
014800     ELSE
014900         IF  NOT WS-EOF-APARTMENTS
015000             SET WS-EOF-APARTMENTS      TO TRUE
015100         END-IF.
015200
015300 2000-EXIT.
015400     EXIT.
015500
015600*****************************************************************
015700* Write one listing line, unless UPSI-0 is suppressing detail.  *
015800*****************************************************************
015900 2900-WRITE-RESULT-LINE.
016000     IF  WS-DETAIL-PRINT-SW EQUAL 'Y'
016100         MOVE 'APARTMENT'           TO RS-RUN-UNIT
016200         MOVE AP-APARTMENT-ID       TO WS-RECORD-KEY-DISPLAY
016300         MOVE WS-RECORD-KEY-DISPLAY TO RS-RECORD-KEY
016400         SET RS-DECISION-ACCEPT     TO TRUE
016500         MOVE SPACES                TO RS-FAIL-RULE
016600         MOVE AP-FLOOR              TO WS-LISTING-FLOOR
016700         MOVE AP-APARTMENT-CLASS-ID TO WS-LISTING-CLASS-ID
016800         MOVE AP-ACTIVE             TO WS-LISTING-ACTIVE
016900         MOVE WS-LISTING-INFO-TEXT  TO RS-EXTRA-INFO
017000         WRITE RS-RESULT-LINE.
017100
017200 2900-EXIT.
017300     EXIT.
017400
017500*****************************************************************
017600* Write the end-of-run control-totals line.                     *
017700*****************************************************************
017800 8000-WRITE-TOTALS.
017900     MOVE 'APARTMENT'              TO RS-TOT-RUN-UNIT.
018000     MOVE WS-RECORDS-READ          TO RS-TOT-RECORDS-READ.
018100     MOVE WS-PASS-COUNT            TO RS-TOT-PASS-COUNT.
018200     MOVE WS-FAIL-COUNT            TO RS-TOT-FAIL-COUNT.
018300     WRITE RS-TOTALS-LINE.
018400
018500 8000-EXIT.
018600     EXIT.
018700
018800*****************************************************************
018900* Close files and end the run.                                  *
019000*****************************************************************
019100 9000-TERMINATE.
019200     CLOSE APARTMENT-MASTER.
019300     CLOSE RESULTS-OUT.
019400
019500 9000-EXIT.
019600     EXIT.
019700
019800
019900
020000
